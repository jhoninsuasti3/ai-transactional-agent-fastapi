000100********************************************************************
000200*                                                                  *
000300*   TRANSFER PROCESSING SUBSYSTEM                                  *
000400*   PROGRAM.......  TXNMAIN                                        *
000500*   FUNCTION......  NIGHTLY BATCH DRIVER FOR PERSON-TO-PERSON      *
000600*                   MOBILE MONEY TRANSFERS.  READS THE TRANSFER    *
000700*                   REQUEST FILE SEQUENTIALLY; FOR EACH REQUEST    *
000800*                   CLEANS THE PHONE, APPLIES THE AMOUNT RULES,    *
000900*                   CHECKS THE USER'S CONFIRMATION REPLY,          *
001000*                   EXECUTES THE TRANSFER, AND WRITES A LEDGER     *
001100*                   RECORD; PRINTS A DETAIL LINE PER REQUEST AND   *
001200*                   A CONTROL-TOTALS BLOCK AT END OF RUN.          *
001300*                                                                  *
001400********************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    TXNMAIN.
001700 AUTHOR.        R G PATTERSON.
001800 INSTALLATION.  MONEY TRANSFER SYSTEMS GROUP.
001900 DATE-WRITTEN.  03/12/1988.
002000 DATE-COMPILED.
002100 SECURITY.      COMPANY CONFIDENTIAL.
002200*
002300********************************************************************
002400*  C H A N G E   L O G                                             *
002500*----------------------------------------------------------------- *
002600*  DATE      BY   REQUEST   DESCRIPTION                            *
002700*  --------  ---  --------  ------------------------------------   *
002800*  03/12/88  RGP  4100      ORIGINAL PROGRAM -- REPLACES THE        *
002900*                           OVERNIGHT MANUAL TRANSFER-VERIFICATION  *
003000*                           DESK.                                  *
003100*  09/02/90  RGP  4241      ADDED THE VALIDATION TABLE AND THE      *
003200*                           CALL TO VALIDSR -- SEPARATE STEP FROM   *
003300*                           EXECUTION PER REGULATION 12.            *
003400*  02/04/91  LMT  4266      ADDED CONFSR CALL BETWEEN VALIDATE AND  *
003500*                           EXECUTE -- USER MUST CONFIRM BEFORE     *
003600*                           THE TRANSFER IS EXECUTED.               *
003700*  06/02/96  DWK  4355      YEAR FIELDS UNAFFECTED -- NO Y2K DATA   *
003800*                           IN THIS PROGRAM, VERIFIED PER AUDIT.    *
003900*  01/14/99  DWK  4402      Y2K SIGN-OFF -- REQ-ID/TXN-ID ARE       *
004000*                           SEQUENCE TEXT, NOT DATES, NO CHANGE.    *
004100*  09/09/02  MHR  4488      ADDED THE STATSR WRITE-VERIFY CALL      *
004200*                           AFTER EVERY LEDGER WRITE PER THE        *
004300*                           NIGHTLY AUDIT FINDING.                  *
004400*  05/27/05  MHR  4519      RAISED VAL-TABLE/LEDGER-TABLE CAPACITY  *
004500*                           TO 2000 ENTRIES FOR THE LARGER RUN.     *
004600********************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   USL-486.
005000 OBJECT-COMPUTER.   USL-486.
005100 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT TRANSFER-REQ ASSIGN TO "TRANSFER-REQ"
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS FS-TRANSFER-REQ.
005900*
006000     SELECT TXN-LEDGER ASSIGN TO "TXN-LEDGER"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS FS-TXN-LEDGER.
006400*
006500     SELECT RUN-REPORT ASSIGN TO "RUN-REPORT"
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS FS-RUN-REPORT.
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  TRANSFER-REQ
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 80 CHARACTERS
007500     RECORDING MODE IS F.
007600 COPY TXNREQ.
007700*
007800 FD  TXN-LEDGER
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 128 CHARACTERS
008100     RECORDING MODE IS F.
008200 COPY TXNLED.
008300*
008400 FD  RUN-REPORT
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 132 CHARACTERS
008700     RECORDING MODE IS F.
008800 01  RPT-LINE                       PIC X(132).
008900*
009000 WORKING-STORAGE SECTION.
009100*****************************************************************
009200*    FILE STATUS AND END-OF-FILE SWITCH
009300*****************************************************************
009400 01  WS-FILE-STATUSES.
009500     05  FS-TRANSFER-REQ            PIC X(02).
009600     05  FS-TXN-LEDGER              PIC X(02).
009700     05  FS-RUN-REPORT              PIC X(02).
009800 01  WS-FILE-STATUSES-TBL REDEFINES WS-FILE-STATUSES.
009900     05  FS-ENTRY OCCURS 3 TIMES    PIC X(02).
010000*
010100 01  WS-EOF-SWITCH                  PIC X(01) VALUE "N".
010200     88  WS-END-OF-FILE             VALUE "Y".
010300     88  WS-NOT-END-OF-FILE         VALUE "N".
010400*
010500*****************************************************************
010600*    VALIDATION TABLE -- INTERNAL, ONE ENTRY PER REQUEST THAT
010700*    PASSES VALIDSR.  PASSED BY REFERENCE TO VALIDSR AND EXECSR.
010800*****************************************************************
010900 01  WS-VAL-COUNT                   PIC S9(09) COMP-5 VALUE ZERO.
011000 01  WS-VAL-TABLE.
011100     COPY VALENT REPLACING ==VAL-ENTRY==
011200                          BY ==VAL-ENTRY OCCURS 2000 TIMES
011300                              INDEXED BY WS-VAL-IDX==.
011400*
011500*****************************************************************
011600*    LEDGER TABLE -- IN-MEMORY COPY OF EVERY LEDGER RECORD
011700*    WRITTEN THIS RUN, SEARCHED BY STATSR FOR TXN-STATUS.
011800*****************************************************************
011900 01  WS-LEDGER-COUNT                PIC S9(09) COMP-5 VALUE ZERO.
012000 01  WS-LEDGER-TABLE.
012100     COPY TXNLED REPLACING ==01  TXN-LEDGER-REC==
012200                          BY ==03  WS-LEDGER-ENTRY OCCURS 2000
012300                              TIMES INDEXED BY WS-LEDGER-IDX==.
012400*
012500*****************************************************************
012600*    WORK AREA FOR THE REQUEST CURRENTLY BEING PROCESSED
012700*****************************************************************
012800 01  WS-WORK-AREA.
012900     05  WS-CLEAN-PHONE             PIC X(10).
013000     05  WS-PHONE-VALID-FLAG        PIC S9(04) COMP.
013100         88  WS-PHONE-OK            VALUE 1.
013200         88  WS-PHONE-BAD           VALUE 2.
013300     05  WS-AMOUNT-VALID-FLAG       PIC S9(04) COMP.
013400         88  WS-AMOUNT-OK           VALUE 1.
013500         88  WS-AMOUNT-BAD          VALUE 2.
013600     05  WS-CONFIRMED-FLAG          PIC S9(04) COMP.
013700         88  WS-CONFIRMED           VALUE 1.
013800         88  WS-NOT-CONFIRMED       VALUE 2.
013900     05  WS-EXEC-FLAG               PIC S9(04) COMP.
014000         88  WS-EXEC-OK             VALUE 1.
014100         88  WS-EXEC-BAD            VALUE 2.
014200     05  WS-STATSR-FLAG             PIC S9(09) COMP-5.
014300     05  WS-VAL-ID                  PIC X(16).
014400     05  WS-TXN-ID                  PIC X(16).
014500     05  WS-TXN-STATUS              PIC X(09).
014600     05  WS-ERROR-MSG               PIC X(40).
014700     05  WS-DISPLAY-PHONE           PIC X(10).
014800     05  WS-STATSR-OUT-REC          PIC X(128).
014850     05  FILLER                     PIC X(04).
014900*
015000*****************************************************************
015100*    CONTROL TOTALS BY FINAL STATUS
015200*****************************************************************
015300 01  WS-RUN-COUNTERS.
015310     05  WS-READ-COUNT              PIC S9(09) COMP-5 VALUE ZERO.
015320     05  WS-WRITTEN-COUNT           PIC S9(09) COMP-5 VALUE ZERO.
015330 01  WS-RUN-COUNTERS-X REDEFINES WS-RUN-COUNTERS.
015340     05  FILLER                     PIC X(08).
015500*
015600 01  WS-TOTALS-TABLE.
015700     05  WS-REJECTED-TOTALS.
015800         10  WS-REJECTED-COUNT      PIC S9(07) COMP-5 VALUE ZERO.
015900         10  WS-REJECTED-AMOUNT     PIC 9(11)V99 VALUE ZERO.
016000     05  WS-CANCELLED-TOTALS.
016100         10  WS-CANCELLED-COUNT     PIC S9(07) COMP-5 VALUE ZERO.
016200         10  WS-CANCELLED-AMOUNT    PIC 9(11)V99 VALUE ZERO.
016300     05  WS-COMPLETED-TOTALS.
016400         10  WS-COMPLETED-COUNT     PIC S9(07) COMP-5 VALUE ZERO.
016500         10  WS-COMPLETED-AMOUNT    PIC 9(11)V99 VALUE ZERO.
016600     05  WS-PENDING-TOTALS.
016700         10  WS-PENDING-COUNT       PIC S9(07) COMP-5 VALUE ZERO.
016800         10  WS-PENDING-AMOUNT      PIC 9(11)V99 VALUE ZERO.
016900     05  WS-FAILED-TOTALS.
017000         10  WS-FAILED-COUNT        PIC S9(07) COMP-5 VALUE ZERO.
017100         10  WS-FAILED-AMOUNT       PIC 9(11)V99 VALUE ZERO.
017200 01  WS-TOTALS-DISPLAY REDEFINES WS-TOTALS-TABLE.
017300     05  FILLER                     PIC X(85).
017400*
017500*****************************************************************
017600*    REPORT LINE LAYOUTS -- HEADING, DETAIL, TOTALS
017700*****************************************************************
017800 01  RPT-HEAD-1.
017900     05  FILLER                     PIC X(45) VALUE SPACES.
018000     05  FILLER                     PIC X(33) VALUE
018100            "MONEY TRANSFER PROCESSING REPORT".
018200     05  FILLER                     PIC X(54) VALUE SPACES.
018300*
018400 01  RPT-HEAD-2.
018500     05  FILLER                     PIC X(08) VALUE "REQ ID  ".
018600     05  FILLER                     PIC X(12) VALUE "PHONE       ".
018700     05  FILLER                     PIC X(16) VALUE "AMOUNT          ".
018800     05  FILLER                     PIC X(11) VALUE "STATUS     ".
018900     05  FILLER                     PIC X(18) VALUE
019000            "TRANSACTION ID    ".
019100     05  FILLER                     PIC X(40) VALUE
019200            "REASON                                  ".
019300     05  FILLER                     PIC X(27) VALUE SPACES.
019400*
019500 01  RPT-DETAIL.
019600     05  RPT-D-REQ-ID               PIC X(08).
019700     05  FILLER                     PIC X(02) VALUE SPACES.
019800     05  RPT-D-PHONE                PIC X(10).
019900     05  FILLER                     PIC X(02) VALUE SPACES.
020000     05  RPT-D-AMOUNT               PIC $ZZZ,ZZZ,ZZ9.99.
020100     05  FILLER                     PIC X(02) VALUE SPACES.
020200     05  RPT-D-STATUS               PIC X(09).
020300     05  FILLER                     PIC X(02) VALUE SPACES.
020400     05  RPT-D-TXN-ID               PIC X(16).
020500     05  FILLER                     PIC X(02) VALUE SPACES.
020600     05  RPT-D-REASON               PIC X(40).
020700     05  FILLER                     PIC X(24) VALUE SPACES.
020800*
020900 01  RPT-TOTAL-LINE.
021000     05  RPT-T-LABEL                PIC X(20).
021100     05  FILLER                     PIC X(05) VALUE SPACES.
021200     05  RPT-T-COUNT                PIC ZZZ,ZZ9.
021300     05  FILLER                     PIC X(05) VALUE SPACES.
021400     05  RPT-T-AMOUNT               PIC $Z,ZZZ,ZZZ,ZZ9.99.
021500     05  FILLER                     PIC X(77) VALUE SPACES.
021600*
021700 77  REC-FOUND                      PIC S9(09) COMP-5 VALUE 1.
021800 77  REC-NOT-FOUND                  PIC S9(09) COMP-5 VALUE 2.
021900*
022000 PROCEDURE DIVISION.
022100*
022200 START-TXNMAIN.
022300     PERFORM 0000-OPEN-FILES.
022400     PERFORM 0600-PRINT-HEADING.
022500     READ TRANSFER-REQ
022600         AT END SET WS-END-OF-FILE TO TRUE.
022700     PERFORM 0100-PROCESS-REQUEST THRU 0100-EXIT
022800         UNTIL WS-END-OF-FILE.
022900     PERFORM 0900-PRINT-TOTALS.
023000     PERFORM 0950-CLOSE-FILES.
023100     STOP RUN.
023200*
023300*****************************************************************
023400*    0000-OPEN-FILES
023500*****************************************************************
023600 0000-OPEN-FILES.
023700     OPEN INPUT TRANSFER-REQ.
023800     IF FS-TRANSFER-REQ NOT = "00"
023900         DISPLAY "TXNMAIN - TRANSFER-REQ OPEN FAILED, STATUS = "
024000             FS-TRANSFER-REQ
024100         STOP RUN.
024200     OPEN OUTPUT TXN-LEDGER.
024300     IF FS-TXN-LEDGER NOT = "00"
024400         DISPLAY "TXNMAIN - TXN-LEDGER OPEN FAILED, STATUS = "
024500             FS-TXN-LEDGER
024600         STOP RUN.
024700     OPEN OUTPUT RUN-REPORT.
024800     IF FS-RUN-REPORT NOT = "00"
024900         DISPLAY "TXNMAIN - RUN-REPORT OPEN FAILED, STATUS = "
025000             FS-RUN-REPORT
025100         STOP RUN.
025200 0000-EXIT.
025300     EXIT.
025400*
025500*****************************************************************
025600*    0100-PROCESS-REQUEST -- ONE PASS OF THE MAIN LOOP.  RUNS THE
025700*    REQUEST THROUGH PHONESR, VALIDSR, CONFSR AND EXECSR IN
025800*    ORDER; ANY STAGE THAT FAILS SHORT-CIRCUITS THE REST AND
025900*    THE REQUEST IS LOGGED AT WHATEVER STATUS IT REACHED.
026000*****************************************************************
026100 0100-PROCESS-REQUEST.
026200     ADD 1 TO WS-READ-COUNT.
026300     MOVE SPACES TO WS-ERROR-MSG WS-VAL-ID WS-TXN-ID
026310                    WS-CLEAN-PHONE.
026400     MOVE "REJECTED"        TO WS-TXN-STATUS.
026500     MOVE REQ-RAW-PHONE     TO WS-DISPLAY-PHONE.
026600*
026700     CALL "PHONESR" USING REQ-RAW-PHONE
026800                          WS-CLEAN-PHONE
026900                          WS-PHONE-VALID-FLAG
027000                          WS-ERROR-MSG.
027100     IF WS-PHONE-BAD
027200         GO TO 0100-LOG-OUTCOME.
027300*
027400     MOVE WS-CLEAN-PHONE TO WS-DISPLAY-PHONE.
027500     CALL "VALIDSR" USING WS-CLEAN-PHONE
027600                          REQ-AMOUNT
027700                          WS-AMOUNT-VALID-FLAG
027800                          WS-VAL-ID
027900                          WS-ERROR-MSG
028000                          WS-VAL-COUNT
028100                          WS-VAL-TABLE.
028200     IF WS-AMOUNT-BAD
028300         GO TO 0100-LOG-OUTCOME.
028400*
028500     CALL "CONFSR" USING REQ-REPLY-TEXT
028600                         WS-CONFIRMED-FLAG.
028700     IF WS-NOT-CONFIRMED
028800         MOVE "CANCELLED"   TO WS-TXN-STATUS
028900         MOVE "Cancelled: user did not confirm" TO WS-ERROR-MSG
029000         GO TO 0100-LOG-OUTCOME.
029100*
029200     CALL "EXECSR" USING WS-VAL-ID
029300                         WS-CLEAN-PHONE
029400                         REQ-AMOUNT
029500                         REQ-OUTCOME-CODE
029600                         WS-TXN-ID
029700                         WS-TXN-STATUS
029800                         WS-ERROR-MSG
029900                         WS-EXEC-FLAG
030000                         WS-VAL-COUNT
030100                         WS-VAL-TABLE.
030400*
030500 0100-LOG-OUTCOME.
030510     PERFORM 0700-WRITE-LEDGER-RECORD.
030520     PERFORM 0750-VERIFY-LEDGER-WRITE.
030600     PERFORM 0650-PRINT-DETAIL-LINE.
030700     PERFORM 0800-ACCUMULATE-TOTALS.
030800     READ TRANSFER-REQ
030900         AT END SET WS-END-OF-FILE TO TRUE.
031000 0100-EXIT.
031100     EXIT.
031200*
031300*****************************************************************
031400*    0700-WRITE-LEDGER-RECORD -- ONE LEDGER RECORD PER REQUEST,
031500*    NO MATTER WHAT STATUS IT ENDED AT, PER THE PERSISTENCE
031600*    RULE -- REJECTED AND CANCELLED REQUESTS ARE LEDGERED TOO,
031700*    JUST WITH NO TXN-ID OR VALIDATION-ID ASSIGNED.
031800*****************************************************************
031900 0700-WRITE-LEDGER-RECORD.
032000     MOVE SPACES            TO TXN-LEDGER-REC.
032100     MOVE WS-TXN-ID         TO TXN-ID.
032200     MOVE REQ-ID            TO TXN-REQ-ID.
032300     MOVE REQ-USER-ID       TO TXN-USER-ID.
032400     MOVE WS-CLEAN-PHONE    TO TXN-PHONE.
032500     MOVE REQ-AMOUNT        TO TXN-AMOUNT.
032600     MOVE "COP"             TO TXN-CURRENCY.
032700     MOVE WS-TXN-STATUS     TO TXN-STATUS.
032800     MOVE WS-VAL-ID         TO TXN-VALIDATION-ID.
032900     MOVE WS-ERROR-MSG      TO TXN-ERROR-MSG.
033100     WRITE TXN-LEDGER-REC.
033200     IF FS-TXN-LEDGER NOT = "00"
033300         DISPLAY "TXNMAIN - TXN-LEDGER WRITE FAILED, STATUS = "
033400             FS-TXN-LEDGER.
033500     ADD 1 TO WS-WRITTEN-COUNT.
033600*
033700     IF WS-LEDGER-COUNT NOT LESS THAN 2000
033800         DISPLAY "TXNMAIN - IN-MEMORY LEDGER TABLE FULL"
033900         GO TO 0700-EXIT.
034000     ADD 1 TO WS-LEDGER-COUNT.
034100     SET WS-LEDGER-IDX TO WS-LEDGER-COUNT.
034200     MOVE TXN-LEDGER-REC TO WS-LEDGER-ENTRY (WS-LEDGER-IDX).
034300 0700-EXIT.
034400     EXIT.
034500*
034600*****************************************************************
034700*    0750-VERIFY-LEDGER-WRITE -- RE-LOOK-UP THE RECORD JUST
034800*    WRITTEN, PER THE 2002 NIGHTLY AUDIT FINDING (SEE CHANGE
034900*    LOG).  A NOT-FOUND RESULT HERE IS LOGGED BUT DOES NOT STOP
035000*    THE RUN -- THE LEDGER FILE ITSELF IS THE RECORD OF TRUTH.
035100*****************************************************************
035200 0750-VERIFY-LEDGER-WRITE.
035300     IF WS-TXN-ID = SPACES
035400         GO TO 0750-EXIT.
035500     CALL "STATSR" USING WS-TXN-ID
035600                         WS-STATSR-FLAG
035700                         WS-LEDGER-COUNT
035800                         WS-LEDGER-TABLE
035900                         WS-STATSR-OUT-REC.
036000     IF WS-STATSR-FLAG NOT = REC-FOUND
036100         DISPLAY "TXNMAIN - LEDGER WRITE-VERIFY FAILED FOR "
036200             WS-TXN-ID.
036300 0750-EXIT.
036400     EXIT.
036500*
036600*****************************************************************
036700*    0600-PRINT-HEADING
036800*****************************************************************
036900 0600-PRINT-HEADING.
037000     WRITE RPT-LINE FROM RPT-HEAD-1.
037100     WRITE RPT-LINE FROM RPT-HEAD-2.
037200     MOVE SPACES TO RPT-LINE.
037300     WRITE RPT-LINE.
037400 0600-EXIT.
037500     EXIT.
037600*
037700*****************************************************************
037800*    0650-PRINT-DETAIL-LINE -- ONE LINE PER REQUEST, WHATEVER
037900*    STATUS IT ENDED AT.
038000*****************************************************************
038100 0650-PRINT-DETAIL-LINE.
038200     MOVE REQ-ID          TO RPT-D-REQ-ID.
038300     MOVE WS-DISPLAY-PHONE TO RPT-D-PHONE.
038400     MOVE REQ-AMOUNT      TO RPT-D-AMOUNT.
038500     MOVE WS-TXN-STATUS   TO RPT-D-STATUS.
038600     MOVE WS-TXN-ID       TO RPT-D-TXN-ID.
038700     MOVE WS-ERROR-MSG    TO RPT-D-REASON.
038800     WRITE RPT-LINE FROM RPT-DETAIL.
038900 0650-EXIT.
039000     EXIT.
039100*
039200*****************************************************************
039300*    0800-ACCUMULATE-TOTALS -- ONE BUCKET PER FINAL STATUS.
039400*****************************************************************
039500 0800-ACCUMULATE-TOTALS.
039600     EVALUATE WS-TXN-STATUS
039700         WHEN "REJECTED"
039800             ADD 1           TO WS-REJECTED-COUNT
039900             ADD REQ-AMOUNT  TO WS-REJECTED-AMOUNT
040000         WHEN "CANCELLED"
040100             ADD 1           TO WS-CANCELLED-COUNT
040200             ADD REQ-AMOUNT  TO WS-CANCELLED-AMOUNT
040300         WHEN "COMPLETED"
040400             ADD 1           TO WS-COMPLETED-COUNT
040500             ADD REQ-AMOUNT  TO WS-COMPLETED-AMOUNT
040600         WHEN "PENDING"
040700             ADD 1           TO WS-PENDING-COUNT
040800             ADD REQ-AMOUNT  TO WS-PENDING-AMOUNT
040900         WHEN "FAILED"
041000             ADD 1           TO WS-FAILED-COUNT
041100             ADD REQ-AMOUNT  TO WS-FAILED-AMOUNT
041200     END-EVALUATE.
041300 0800-EXIT.
041400     EXIT.
041500*
041600*****************************************************************
041700*    0900-PRINT-TOTALS -- CONTROL-TOTALS BLOCK AT END OF RUN.
041800*****************************************************************
041900 0900-PRINT-TOTALS.
042000     MOVE SPACES TO RPT-LINE.
042100     WRITE RPT-LINE.
042200     MOVE SPACES TO RPT-TOTAL-LINE.
042300     MOVE "REQUESTS READ......." TO RPT-T-LABEL.
042400     MOVE WS-READ-COUNT   TO RPT-T-COUNT.
042500     MOVE ZERO            TO RPT-T-AMOUNT.
042600     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
042700*
042800     MOVE SPACES TO RPT-TOTAL-LINE.
042900     MOVE "REJECTED............" TO RPT-T-LABEL.
043000     MOVE WS-REJECTED-COUNT  TO RPT-T-COUNT.
043100     MOVE WS-REJECTED-AMOUNT TO RPT-T-AMOUNT.
043200     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
043300*
043400     MOVE SPACES TO RPT-TOTAL-LINE.
043500     MOVE "CANCELLED..........." TO RPT-T-LABEL.
043600     MOVE WS-CANCELLED-COUNT  TO RPT-T-COUNT.
043700     MOVE WS-CANCELLED-AMOUNT TO RPT-T-AMOUNT.
043800     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
043900*
044000     MOVE SPACES TO RPT-TOTAL-LINE.
044100     MOVE "PENDING............." TO RPT-T-LABEL.
044200     MOVE WS-PENDING-COUNT  TO RPT-T-COUNT.
044300     MOVE WS-PENDING-AMOUNT TO RPT-T-AMOUNT.
044400     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
044500*
044600     MOVE SPACES TO RPT-TOTAL-LINE.
044700     MOVE "FAILED.............." TO RPT-T-LABEL.
044800     MOVE WS-FAILED-COUNT  TO RPT-T-COUNT.
044900     MOVE WS-FAILED-AMOUNT TO RPT-T-AMOUNT.
045000     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
045100*
045200     MOVE SPACES TO RPT-TOTAL-LINE.
045300     MOVE "COMPLETED..........." TO RPT-T-LABEL.
045400     MOVE WS-COMPLETED-COUNT  TO RPT-T-COUNT.
045500     MOVE WS-COMPLETED-AMOUNT TO RPT-T-AMOUNT.
045600     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
045700*
045800     MOVE SPACES TO RPT-TOTAL-LINE.
045900     MOVE "LEDGER RECORDS WRITTEN" TO RPT-T-LABEL.
046000     MOVE WS-WRITTEN-COUNT TO RPT-T-COUNT.
046100     MOVE ZERO             TO RPT-T-AMOUNT.
046200     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
046210*
046220     MOVE SPACES TO RPT-TOTAL-LINE.
046230     MOVE "TOTAL COP TRANSFERRED" TO RPT-T-LABEL.
046240     MOVE ZERO                TO RPT-T-COUNT.
046250     MOVE WS-COMPLETED-AMOUNT TO RPT-T-AMOUNT.
046260     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
046300 0900-EXIT.
046400     EXIT.
046500*
046600*****************************************************************
046700*    0950-CLOSE-FILES
046800*****************************************************************
046900 0950-CLOSE-FILES.
047000     CLOSE TRANSFER-REQ.
047100     CLOSE TXN-LEDGER.
047200     CLOSE RUN-REPORT.
047300 0950-EXIT.
047400     EXIT.
