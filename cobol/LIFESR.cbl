000100********************************************************************
000200*                                                                  *
000300*   TRANSFER PROCESSING SUBSYSTEM                                  *
000400*   PROGRAM.......  LIFESR                                         *
000500*   FUNCTION......  ENFORCE THE TRANSACTION STATE-MACHINE RULES    *
000600*                   WHEREVER A STATUS CHANGES: SETTLE A PENDING    *
000700*                   OUTCOME TO COMPLETED WITHIN THE RUN, GUARD     *
000800*                   AGAINST AN ILLEGAL TRANSITION OUT OF           *
000900*                   COMPLETED, ROUND THE AMOUNT TO THE PENNY, AND  *
001000*                   BUILD THE THOUSANDS-SEPARATED DISPLAY FORM.    *
001100*                   CALLED BY EXECSR.                              *
001200*                                                                  *
001300********************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    LIFESR.
001600 AUTHOR.        L M TAYLOR.
001700 INSTALLATION.  MONEY TRANSFER SYSTEMS GROUP.
001800 DATE-WRITTEN.  02/04/1991.
001900 DATE-COMPILED.
002000 SECURITY.      COMPANY CONFIDENTIAL.
002100*
002200********************************************************************
002300*  C H A N G E   L O G                                             *
002400*----------------------------------------------------------------- *
002500*  DATE      BY   REQUEST   DESCRIPTION                            *
002600*  --------  ---  --------  ------------------------------------   *
002700*  02/04/91  LMT  4266      ORIGINAL PROGRAM -- SPLIT OUT OF        *
002800*                           EXECSR SO THE STATE RULES LIVE IN ONE   *
002900*                           PLACE FOR ANY FUTURE CALLER.            *
003000*  06/02/96  DWK  4355      YEAR FIELDS UNAFFECTED -- NO Y2K DATA   *
003100*                           IN THIS PROGRAM, VERIFIED PER AUDIT.    *
003200*  01/14/99  DWK  4402      Y2K SIGN-OFF -- NO DATE ARITHMETIC IN   *
003300*                           THIS PROGRAM, NO CHANGE REQUIRED.       *
003400*  09/09/02  MHR  4488      ADDED THE FORMATTED-AMOUNT PARAMETER    *
003500*                           FOR THE NIGHTLY REPORT'S SETTLEMENT     *
003600*                           TRACE LINE.                             *
003700********************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   USL-486.
004100 OBJECT-COMPUTER.   USL-486.
004200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004300*
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004510*****************************************************************
004520*    CALL-COUNT TRACE FOR THE NIGHTLY VOLUME AUDIT REPORT.
004530*****************************************************************
004540 01  WS-CALL-COUNT                  PIC S9(09) COMP-5 VALUE ZERO.
004550*
004600 01  WS-EDIT-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZ9.99.
004700 01  WS-EDIT-AMOUNT-X REDEFINES WS-EDIT-AMOUNT.
004800     05  FILLER                     PIC X(15).
004900*
005000 01  LOGMSG.
005100     05  FILLER                     PIC X(12) VALUE
005200            "LIFESR    =>".
005300     05  LOGMSG-TEXT                PIC X(50).
005400*
005700*
005800 LINKAGE SECTION.
005900 01  LS-STATUS                      PIC X(09).
006000     88  LS-STATUS-COMPLETED        VALUE "COMPLETED".
006100     88  LS-STATUS-PENDING          VALUE "PENDING".
006200     88  LS-STATUS-FAILED           VALUE "FAILED".
006300     88  LS-STATUS-CANCELLED        VALUE "CANCELLED".
006350 01  LS-STATUS-CHARS REDEFINES LS-STATUS.
006360     05  LS-STATUS-CHAR             PIC X(01) OCCURS 9 TIMES.
006400 01  LS-ERROR-MSG                   PIC X(40).
006500 01  LS-AMOUNT                      PIC 9(09)V99.
006550 01  LS-AMOUNT-X REDEFINES LS-AMOUNT PIC X(11).
006600 01  LS-FORMATTED-AMOUNT            PIC X(20).
006700*
006800 PROCEDURE DIVISION USING LS-STATUS
006900                          LS-ERROR-MSG
007000                          LS-AMOUNT
007050                          LS-FORMATTED-AMOUNT.
007100*
007200 START-LIFESR.
007250     ADD 1 TO WS-CALL-COUNT.
007300     PERFORM 0100-CHECK-TRANSITION-LEGAL.
007400     PERFORM 0200-SETTLE-PENDING.
007500     PERFORM 0300-ROUND-AMOUNT.
007600     PERFORM 0400-EDIT-AMOUNT-DISPLAY.
007700     MOVE "Lifecycle rules applied" TO LOGMSG-TEXT.
007800     DISPLAY LOGMSG.
007900*
008000 EXIT-LIFESR.
008100     GOBACK.
008200*
008300*****************************************************************
008400*    0100-CHECK-TRANSITION-LEGAL -- A COMPLETED TRANSACTION MAY
008500*    NEVER BE MARKED FAILED OR CANCELLED.  NOTHING IN THE
008600*    CURRENT CALLERS ASKS FOR THAT TRANSITION, BUT THE GUARD
008700*    STAYS SO A FUTURE CALLER CANNOT SLIP PAST IT.
008800*****************************************************************
008900 0100-CHECK-TRANSITION-LEGAL.
009000     IF LS-STATUS-COMPLETED
009100         MOVE "Completed transaction, no transition applied"
009200             TO LOGMSG-TEXT
009300         DISPLAY LOGMSG
009400         GO TO 0100-EXIT.
009500 0100-EXIT.
009600     EXIT.
009700*
009800*****************************************************************
009900*    0200-SETTLE-PENDING -- ONLY A PENDING TRANSACTION MAY BE
010000*    MARKED COMPLETED.  COMPLETING CLEARS ANY ERROR MESSAGE.
010100*****************************************************************
010200 0200-SETTLE-PENDING.
010300     IF LS-STATUS-PENDING
010400         MOVE "COMPLETED" TO LS-STATUS
010500         MOVE SPACES TO LS-ERROR-MSG.
010600 0200-EXIT.
010700     EXIT.
010800*
010900*****************************************************************
011000*    0300-ROUND-AMOUNT -- STORE THE AMOUNT TO EXACTLY 2 DECIMAL
011100*    PLACES, ROUNDED HALF-AWAY-FROM-ZERO.  REQ-AMOUNT ARRIVES
011200*    ALREADY AT 2 IMPLIED DECIMALS, SO THIS IS A NO-OP IN
011300*    PRACTICE BUT KEEPS THE CONTRACT EXPLICIT FOR ANY CALLER
011400*    THAT PASSES A WIDER FIELD.
011500*****************************************************************
011600 0300-ROUND-AMOUNT.
011700     COMPUTE LS-AMOUNT ROUNDED = LS-AMOUNT.
011800 0300-EXIT.
011900     EXIT.
012000*
012100*****************************************************************
012200*    0400-EDIT-AMOUNT-DISPLAY -- THOUSANDS-SEPARATED, 2 DECIMALS,
012300*    CURRENCY CODE APPENDED, E.G. "1,000.00 COP".
012400*****************************************************************
012500 0400-EDIT-AMOUNT-DISPLAY.
012600     MOVE LS-AMOUNT TO WS-EDIT-AMOUNT.
012700     STRING WS-EDIT-AMOUNT DELIMITED BY SIZE
012800            " COP" DELIMITED BY SIZE
012900            INTO LS-FORMATTED-AMOUNT.
013000 0400-EXIT.
013100     EXIT.
