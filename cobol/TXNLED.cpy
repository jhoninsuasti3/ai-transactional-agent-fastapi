000100********************************************************* TXNLED
000200*
000300*    TXNLED  --  TRANSACTION LEDGER RECORD LAYOUT
000400*    ONE RECORD PER PROCESSED REQUEST, FIXED LENGTH 128.
000500*    WRITTEN BY TXNMAIN TO TXN-LEDGER, ALSO KEPT AS AN
000600*    IN-MEMORY TABLE (LEDGER-TABLE) FOR THE TXN-STATUS LOOKUP
000700*    SERVED BY STATSR.
000800*
000900*    88-11-02  TXDEV     ORIGINAL LAYOUT.
001000*    04-03-22  RGP  REQ 4471  ADDED TXN-VALIDATION-ID SO A
001100*                            REJECTED EXECUTE CAN SHOW WHICH
001200*                            VALIDATION WAS CONSUMED.
001300*
001400********************************************************* TXNLED
001500 01  TXN-LEDGER-REC.
001600     05  TXN-ID                      PIC X(16).
001700     05  TXN-REQ-ID                  PIC X(08).
001800     05  TXN-USER-ID                 PIC X(12).
001900     05  TXN-PHONE                   PIC X(10).
002000     05  TXN-AMOUNT                  PIC 9(09)V99.
002100     05  TXN-CURRENCY                PIC X(03).
002200     05  TXN-STATUS                  PIC X(09).
002300         88  TXN-STATUS-COMPLETED    VALUE "COMPLETED".
002400         88  TXN-STATUS-PENDING      VALUE "PENDING".
002500         88  TXN-STATUS-FAILED       VALUE "FAILED".
002600         88  TXN-STATUS-CANCELLED    VALUE "CANCELLED".
002700         88  TXN-STATUS-REJECTED     VALUE "REJECTED".
002800     05  TXN-VALIDATION-ID           PIC X(16).
002900     05  TXN-ERROR-MSG               PIC X(40).
002950     05  FILLER                      PIC X(03).
