000100********************************************************************
000200*                                                                  *
000300*   TRANSFER PROCESSING SUBSYSTEM                                  *
000400*   PROGRAM.......  CONFSR                                         *
000500*   FUNCTION......  SCAN THE USER'S FREE-TEXT CONFIRMATION REPLY   *
000600*                   FOR CANCEL/CONFIRM KEYWORDS AND DECIDE         *
000700*                   WHETHER THE TRANSFER MAY PROCEED.  CALLED      *
000800*                   ONCE PER REQUEST BY TXNMAIN, AFTER VALIDSR.    *
000900*                                                                  *
001000********************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    CONFSR.
001300 AUTHOR.        L M TAYLOR.
001400 INSTALLATION.  MONEY TRANSFER SYSTEMS GROUP.
001500 DATE-WRITTEN.  04/02/1989.
001600 DATE-COMPILED.
001700 SECURITY.      COMPANY CONFIDENTIAL.
001800*
001900********************************************************************
002000*  C H A N G E   L O G                                             *
002100*----------------------------------------------------------------- *
002200*  DATE      BY   REQUEST   DESCRIPTION                            *
002300*  --------  ---  --------  ------------------------------------   *
002400*  04/02/89  LMT  4210      ORIGINAL PROGRAM -- ENGLISH KEYWORDS    *
002500*                           ONLY.                                  *
002600*  10/11/90  LMT  4247      ADDED SPANISH KEYWORD SET FOR THE       *
002700*                           BOGOTA AND MEDELLIN CALL CENTERS.       *
002800*  02/04/91  LMT  4266      CANCEL WORDS NOW CHECKED AHEAD OF       *
002900*                           CONFIRM WORDS -- A REPLY CONTAINING     *
003000*                           BOTH MUST CANCEL, NOT CONFIRM.          *
003100*  06/02/96  DWK  4355      YEAR FIELDS UNAFFECTED -- NO Y2K DATA   *
003200*                           IN THIS PROGRAM, VERIFIED PER AUDIT.    *
003300*  01/14/99  DWK  4402      Y2K SIGN-OFF -- NO DATE ARITHMETIC IN   *
003400*                           THIS PROGRAM, NO CHANGE REQUIRED.       *
003500*  09/09/02  MHR  4488      ADDED "DALE" AND "DETENER" AFTER THE    *
003600*                           CALL CENTER RE-TRAINING FEEDBACK.       *
003700*  05/27/05  MHR  4519      REPLACED THE OLD CHARACTER-COMPARE      *
003800*                           LOOP WITH INSPECT TALLYING FOR ALL,     *
003900*                           ONE COUNTER PER KEYWORD.                *
003950*  03/14/06  MHR  4531      ADDED THE ACCENTED "SI" KEYWORD --      *
003960*                           BOGOTA HELP DESK REPORTED IT COMING     *
003970*                           THROUGH ACCENTED ON SOME HANDSETS.      *
004000********************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.   USL-486.
004400 OBJECT-COMPUTER.   USL-486.
004500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004600*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*****************************************************************
005000*    UPPER-CASED SCRATCH COPY OF THE REPLY TEXT.  KEYWORD MATCH
005100*    IS CASE INSENSITIVE, SO WE FOLD THE REPLY TO UPPER CASE
005200*    ONCE AND COMPARE AGAINST UPPER-CASE LITERALS BELOW.
005300*****************************************************************
005400 01  WS-REPLY-AREA.
005500     05  WS-REPLY-UPPER             PIC X(30).
005600 01  WS-REPLY-BYTES REDEFINES WS-REPLY-AREA.
005700     05  WS-REPLY-CHAR OCCURS 30 TIMES PIC X(01).
005800*
005900*****************************************************************
006000*    ONE TALLY COUNTER PER KEYWORD -- INSPECT TALLYING FOR ALL
006100*    LEAVES EACH COUNTER NON-ZERO IF THE WORD APPEARS ANYWHERE
006200*    IN THE REPLY, WHICH IS ALL "SUBSTRING MATCH" REQUIRES.
006300*****************************************************************
006400 01  WS-CANCEL-TALLIES.
006500     05  WS-TALLY-NO                PIC S9(04) COMP VALUE ZERO.
006600     05  WS-TALLY-CANCELAR          PIC S9(04) COMP VALUE ZERO.
006700     05  WS-TALLY-CANCELA           PIC S9(04) COMP VALUE ZERO.
006800     05  WS-TALLY-DETENER           PIC S9(04) COMP VALUE ZERO.
006900     05  WS-TALLY-PARAR             PIC S9(04) COMP VALUE ZERO.
007000     05  WS-TALLY-ESPERA            PIC S9(04) COMP VALUE ZERO.
007100     05  WS-TALLY-CANCEL            PIC S9(04) COMP VALUE ZERO.
007200 01  WS-CANCEL-TOTAL REDEFINES WS-CANCEL-TALLIES
007300                                    PIC S9(04) COMP
007400                                    OCCURS 7 TIMES.
007500*
007600 01  WS-CONFIRM-TALLIES.
007700     05  WS-TALLY-SI                PIC S9(04) COMP VALUE ZERO.
007750     05  WS-TALLY-SI-ACCENT         PIC S9(04) COMP VALUE ZERO.
007800     05  WS-TALLY-CONFIRMO          PIC S9(04) COMP VALUE ZERO.
007900     05  WS-TALLY-CONFIRMAR         PIC S9(04) COMP VALUE ZERO.
008000     05  WS-TALLY-OK                PIC S9(04) COMP VALUE ZERO.
008100     05  WS-TALLY-DALE              PIC S9(04) COMP VALUE ZERO.
008200     05  WS-TALLY-ADELANTE          PIC S9(04) COMP VALUE ZERO.
008300     05  WS-TALLY-SEGURO            PIC S9(04) COMP VALUE ZERO.
008400     05  WS-TALLY-YES               PIC S9(04) COMP VALUE ZERO.
008500 01  WS-CONFIRM-TOTAL REDEFINES WS-CONFIRM-TALLIES
008600                                    PIC S9(04) COMP
008700                                    OCCURS 9 TIMES.
008800*
008900 01  WS-SCAN-IDX                    PIC S9(04) COMP VALUE ZERO.
009000 01  WS-FOUND-SW                    PIC X(01) VALUE "N".
009100     88  WS-WORD-FOUND              VALUE "Y".
009200     88  WS-WORD-NOT-FOUND          VALUE "N".
009300*
009400 01  LOGMSG.
009500     05  FILLER                     PIC X(12) VALUE
009600            "CONFSR    =>".
009700     05  LOGMSG-TEXT                PIC X(50).
009800*
010100*
010200 LINKAGE SECTION.
010300 01  LS-REPLY-TEXT                  PIC X(30).
010400 01  LS-CONFIRMED-FLAG              PIC S9(04) COMP.
010500     88  LS-IS-CONFIRMED            VALUE 1.
010600     88  LS-IS-NOT-CONFIRMED        VALUE 2.
010700*
010800 PROCEDURE DIVISION USING LS-REPLY-TEXT
010900                          LS-CONFIRMED-FLAG.
011000*
011100 START-CONFSR.
011200     SET LS-IS-NOT-CONFIRMED TO TRUE.
011300     PERFORM 0100-UPPER-CASE-REPLY.
011400     PERFORM 0200-SCAN-CANCEL-WORDS.
011500     IF WS-WORD-FOUND
011600         MOVE "Reply cancelled" TO LOGMSG-TEXT
011700         DISPLAY LOGMSG
011800         GO TO EXIT-CONFSR.
011900     PERFORM 0300-SCAN-CONFIRM-WORDS.
012000     IF WS-WORD-FOUND
012100         SET LS-IS-CONFIRMED TO TRUE
012200         MOVE "Reply confirmed" TO LOGMSG-TEXT
012300         DISPLAY LOGMSG
012400     ELSE
012500         MOVE "Reply not confirmed - no keyword" TO LOGMSG-TEXT
012600         DISPLAY LOGMSG.
012700*
012800 EXIT-CONFSR.
012900     GOBACK.
013000*
013100*****************************************************************
013200*    0100-UPPER-CASE-REPLY -- FOLD THE REPLY TO UPPER CASE SO
013300*    THE MATCH IS CASE INSENSITIVE.
013400*****************************************************************
013500 0100-UPPER-CASE-REPLY.
013600     MOVE LS-REPLY-TEXT TO WS-REPLY-UPPER.
013700     INSPECT WS-REPLY-UPPER CONVERTING
013800         "abcdefghijklmnopqrstuvwxyz"
013900         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014000 0100-EXIT.
014100     EXIT.
014200*
014300*****************************************************************
014400*    0200-SCAN-CANCEL-WORDS -- CHECKED FIRST, PER THE 02/04/91
014500*    CHANGE.  ANY ONE MATCH CANCELS THE WHOLE REPLY.
014600*****************************************************************
014700 0200-SCAN-CANCEL-WORDS.
014800     SET WS-WORD-NOT-FOUND TO TRUE.
014900     MOVE ZERO TO WS-TALLY-NO WS-TALLY-CANCELAR WS-TALLY-CANCELA
015000                  WS-TALLY-DETENER WS-TALLY-PARAR WS-TALLY-ESPERA
015100                  WS-TALLY-CANCEL.
015200     INSPECT WS-REPLY-UPPER TALLYING WS-TALLY-NO       FOR ALL "NO".
015300     INSPECT WS-REPLY-UPPER TALLYING WS-TALLY-CANCELAR FOR ALL
015400         "CANCELAR".
015500     INSPECT WS-REPLY-UPPER TALLYING WS-TALLY-CANCELA  FOR ALL
015600         "CANCELA".
015700     INSPECT WS-REPLY-UPPER TALLYING WS-TALLY-DETENER  FOR ALL
015800         "DETENER".
015900     INSPECT WS-REPLY-UPPER TALLYING WS-TALLY-PARAR    FOR ALL
016000         "PARAR".
016100     INSPECT WS-REPLY-UPPER TALLYING WS-TALLY-ESPERA   FOR ALL
016200         "ESPERA".
016300     INSPECT WS-REPLY-UPPER TALLYING WS-TALLY-CANCEL   FOR ALL
016400         "CANCEL".
016500     PERFORM VARYING WS-SCAN-IDX FROM 1 BY 1
016600             UNTIL WS-SCAN-IDX > 7 OR WS-WORD-FOUND
016700         IF WS-CANCEL-TOTAL (WS-SCAN-IDX) GREATER THAN ZERO
016800             SET WS-WORD-FOUND TO TRUE.
016900 0200-EXIT.
017000     EXIT.
017100*
017200*****************************************************************
017300*    0300-SCAN-CONFIRM-WORDS -- ONLY REACHED WHEN NO CANCEL
017400*    KEYWORD MATCHED.
017500*****************************************************************
017600 0300-SCAN-CONFIRM-WORDS.
017700     SET WS-WORD-NOT-FOUND TO TRUE.
017800     MOVE ZERO TO WS-TALLY-SI WS-TALLY-SI-ACCENT WS-TALLY-CONFIRMO
017850                  WS-TALLY-CONFIRMAR WS-TALLY-OK WS-TALLY-DALE
017900                  WS-TALLY-ADELANTE WS-TALLY-SEGURO WS-TALLY-YES.
018100     INSPECT WS-REPLY-UPPER TALLYING WS-TALLY-SI        FOR ALL
018200         "SI".
018250     INSPECT WS-REPLY-UPPER TALLYING WS-TALLY-SI-ACCENT FOR ALL
018260         "SÍ".
018300     INSPECT WS-REPLY-UPPER TALLYING WS-TALLY-CONFIRMO  FOR ALL
018400         "CONFIRMO".
018500     INSPECT WS-REPLY-UPPER TALLYING WS-TALLY-CONFIRMAR FOR ALL
018600         "CONFIRMAR".
018700     INSPECT WS-REPLY-UPPER TALLYING WS-TALLY-OK        FOR ALL
018800         "OK".
018900     INSPECT WS-REPLY-UPPER TALLYING WS-TALLY-DALE      FOR ALL
019000         "DALE".
019100     INSPECT WS-REPLY-UPPER TALLYING WS-TALLY-ADELANTE  FOR ALL
019200         "ADELANTE".
019300     INSPECT WS-REPLY-UPPER TALLYING WS-TALLY-SEGURO    FOR ALL
019400         "SEGURO".
019500     INSPECT WS-REPLY-UPPER TALLYING WS-TALLY-YES       FOR ALL
019600         "YES".
019700     PERFORM VARYING WS-SCAN-IDX FROM 1 BY 1
019800             UNTIL WS-SCAN-IDX > 9 OR WS-WORD-FOUND
019900         IF WS-CONFIRM-TOTAL (WS-SCAN-IDX) GREATER THAN ZERO
020000             SET WS-WORD-FOUND TO TRUE.
020100 0300-EXIT.
020200     EXIT.
