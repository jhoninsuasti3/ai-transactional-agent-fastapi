000100********************************************************* VALENT
000200*
000300*    VALENT  --  VALIDATION TABLE ENTRY LAYOUT
000400*    INTERNAL ONLY -- NEVER WRITTEN TO A FILE.  ONE ENTRY IS
000500*    ADDED BY VALIDSR FOR EACH REQUEST THAT PASSES TXN-VALIDATE
000600*    AND IS CONSUMED (MARKED USED) BY EXECSR.  HELD AS AN
000700*    OCCURS TABLE, VAL-TABLE, IN TXNMAIN WORKING-STORAGE AND
000800*    PASSED BY REFERENCE TO VALIDSR AND EXECSR.
000900*
001000*    04-03-15  RGP  REQ 4471  ORIGINAL LAYOUT.
001100*
001200********************************************************* VALENT
001300 05  VAL-ENTRY.
001400     10  VAL-ID                      PIC X(16).
001500     10  VAL-PHONE                   PIC X(10).
001600     10  VAL-AMOUNT                  PIC 9(09)V99.
001700     10  VAL-USED-FLAG               PIC X(01).
001800         88  VAL-IS-USED             VALUE "Y".
001900         88  VAL-IS-UNUSED           VALUE "N".
002000     10  FILLER                      PIC X(02).
