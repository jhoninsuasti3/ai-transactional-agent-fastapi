000100********************************************************************
000200*                                                                  *
000300*   TRANSFER PROCESSING SUBSYSTEM                                  *
000400*   PROGRAM.......  VALIDSR                                        *
000500*   FUNCTION......  APPLY THE AMOUNT/PHONE BUSINESS RULES TO A     *
000600*                   CLEANED TRANSFER REQUEST AND, IF THEY PASS,    *
000700*                   ISSUE A ONE-TIME VALIDATION ID.  CALLED ONCE   *
000800*                   PER REQUEST BY TXNMAIN, AFTER PHONESR.         *
000900*                                                                  *
001000********************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    VALIDSR.
001300 AUTHOR.        R G PATTERSON.
001400 INSTALLATION.  MONEY TRANSFER SYSTEMS GROUP.
001500 DATE-WRITTEN.  03/18/1988.
001600 DATE-COMPILED.
001700 SECURITY.      COMPANY CONFIDENTIAL.
001800*
001900********************************************************************
002000*  C H A N G E   L O G                                             *
002100*----------------------------------------------------------------- *
002200*  DATE      BY   REQUEST   DESCRIPTION                            *
002300*  --------  ---  --------  ------------------------------------   *
002400*  03/18/88  RGP  4103      ORIGINAL PROGRAM.                      *
002500*  09/02/90  RGP  4241      ADDED MAXIMUM-AMOUNT CEILING PER        *
002600*                           REGULATION 12 OF THE EXCHANGE BOARD.    *
002700*  02/04/91  LMT  4266      ADDED MINIMUM-AMOUNT FLOOR TO CUT DOWN  *
002800*                           ON NUISANCE MICRO-TRANSFERS.            *
002900*  06/02/96  DWK  4355      YEAR FIELDS UNAFFECTED -- NO Y2K DATA   *
003000*                           IN THIS PROGRAM, VERIFIED PER AUDIT.    *
003100*  01/14/99  DWK  4402      Y2K SIGN-OFF -- VAL-SEQ-CTR IS A        *
003200*                           RUN COUNTER, NOT A DATE, NO CHANGE.     *
003300*  09/09/02  MHR  4488      RAISED VAL-TABLE CAPACITY TO 2000       *
003400*                           ENTRIES FOR THE LARGER NIGHTLY RUN.     *
003500*  05/27/05  MHR  4519      SEQUENCE COUNTER MOVED TO COMP-5 FOR    *
003600*                           SPEED ON THE NEW PLATFORM.              *
003700********************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   USL-486.
004100 OBJECT-COMPUTER.   USL-486.
004200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004300*
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*****************************************************************
004700*    RUN-LIFE VALIDATION-ID SEQUENCE COUNTER.  THIS PROGRAM IS
004800*    CALLED, NOT CANCELLED, FOR EVERY REQUEST IN THE RUN, SO
004900*    WORKING-STORAGE PERSISTS AND THE COUNTER NEVER RESETS
005000*    MID-RUN.
005100*****************************************************************
005200 01  WS-VAL-SEQ-CTR                 PIC S9(12) COMP-5 VALUE ZERO.
005250 01  WS-VAL-SEQ-CTR-X REDEFINES WS-VAL-SEQ-CTR PIC X(08).
005300 01  WS-VAL-ID-BUILD.
005400     05  FILLER                     PIC X(04) VALUE "VAL-".
005500     05  WS-VAL-ID-SEQ              PIC 9(12).
005600 01  WS-VAL-ID-NUMERIC REDEFINES WS-VAL-ID-BUILD.
005700     05  FILLER                     PIC X(04).
005800     05  FILLER                     PIC 9(12).
005900*
006000 01  WS-AMOUNT-CHECK.
006100     05  WS-AMOUNT-MAX              PIC 9(09)V99 VALUE 5000000.00.
006200     05  WS-AMOUNT-MIN              PIC 9(09)V99 VALUE 1000.00.
006300 01  WS-AMOUNT-CHECK-COMP3 REDEFINES WS-AMOUNT-CHECK.
006400     05  FILLER                     PIC X(22).
006500*
006600*****************************************************************
006700*    LOG MESSAGE DEFINITIONS
006800*****************************************************************
006900 01  LOGMSG.
007000     05  FILLER                     PIC X(12) VALUE
007100            "VALIDSR   =>".
007200     05  LOGMSG-TEXT                PIC X(50).
007300 01  LOGMSG-LEN                     PIC S9(09) COMP-5.
007400*
007700 77  WS-TABLE-FULL-MAX              PIC S9(09) COMP-5 VALUE 2000.
007800*
007900 LINKAGE SECTION.
008000 01  LS-PHONE                       PIC X(10).
008100 01  LS-AMOUNT                      PIC 9(09)V99.
008200 01  LS-VALID-FLAG                  PIC S9(04) COMP.
008300     88  LS-AMOUNT-IS-VALID         VALUE 1.
008400     88  LS-AMOUNT-IS-INVALID       VALUE 2.
008500 01  LS-VAL-ID                      PIC X(16).
008600 01  LS-ERROR-MSG                   PIC X(40).
008700 01  LS-VAL-COUNT                   PIC S9(09) COMP-5.
008800 01  LS-VAL-TABLE.
008900     COPY VALENT REPLACING ==VAL-ENTRY==
009000                          BY ==VAL-ENTRY OCCURS 2000 TIMES
009010                              INDEXED BY LS-VAL-IDX==.
009100*
009200 PROCEDURE DIVISION USING LS-PHONE
009300                          LS-AMOUNT
009400                          LS-VALID-FLAG
009500                          LS-VAL-ID
009600                          LS-ERROR-MSG
009700                          LS-VAL-COUNT
009800                          LS-VAL-TABLE.
009900*
010000 START-VALIDSR.
010100     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
010200     MOVE SPACES TO LS-VAL-ID LS-ERROR-MSG.
010300     PERFORM 0100-CHECK-AMOUNT-POSITIVE.
010400     IF LS-AMOUNT-IS-INVALID
010500         GO TO EXIT-VALIDSR.
010600     PERFORM 0200-CHECK-PHONE-LENGTH.
010700     IF LS-AMOUNT-IS-INVALID
010800         GO TO EXIT-VALIDSR.
010900     PERFORM 0300-CHECK-AMOUNT-MAX.
011000     IF LS-AMOUNT-IS-INVALID
011100         GO TO EXIT-VALIDSR.
011200     PERFORM 0400-CHECK-AMOUNT-MIN.
011300     IF LS-AMOUNT-IS-INVALID
011400         GO TO EXIT-VALIDSR.
011500     PERFORM 0500-ISSUE-VALIDATION.
011600*
011700 EXIT-VALIDSR.
011800     GOBACK.
011900*
012000*****************************************************************
012100*    0100-CHECK-AMOUNT-POSITIVE -- FIRST CHECK IN THE ORDER, PER
012200*    THE BUSINESS RULE TABLE: AMOUNT MUST BE GREATER THAN 0.
012300*****************************************************************
012400 0100-CHECK-AMOUNT-POSITIVE.
012500     IF LS-AMOUNT NOT GREATER THAN ZERO
012600         SET LS-AMOUNT-IS-INVALID TO TRUE
012700         MOVE "AMOUNT MUST BE GREATER THAN 0" TO LS-ERROR-MSG
012800     ELSE
012900         SET LS-AMOUNT-IS-VALID TO TRUE.
013000 0100-EXIT.
013100     EXIT.
013200*
013300*****************************************************************
013400*    0200-CHECK-PHONE-LENGTH -- PHONESR HAS ALREADY CLEANED THE
013500*    PHONE, BUT THE CONTRACT WITH TXNMAIN REQUIRES VALIDSR TO
013600*    RE-CHECK IT INDEPENDENTLY BEFORE ISSUING A VALIDATION ID.
013700*****************************************************************
013800 0200-CHECK-PHONE-LENGTH.
013900     IF LS-PHONE NOT NUMERIC OR LENGTH OF LS-PHONE NOT = 10
014000         SET LS-AMOUNT-IS-INVALID TO TRUE
014100         MOVE "PHONE MUST HAVE 10 DIGITS" TO LS-ERROR-MSG
014200     ELSE
014300         SET LS-AMOUNT-IS-VALID TO TRUE.
014400 0200-EXIT.
014500     EXIT.
014600*
014700*****************************************************************
014800*    0300-CHECK-AMOUNT-MAX -- REGULATION 12 CEILING.
014900*****************************************************************
015000 0300-CHECK-AMOUNT-MAX.
015100     IF LS-AMOUNT GREATER THAN WS-AMOUNT-MAX
015200         SET LS-AMOUNT-IS-INVALID TO TRUE
015300         MOVE "AMOUNT EXCEEDS MAX 5,000,000 COP" TO LS-ERROR-MSG
015400     ELSE
015500         SET LS-AMOUNT-IS-VALID TO TRUE.
015600 0300-EXIT.
015700     EXIT.
015800*
015900*****************************************************************
016000*    0400-CHECK-AMOUNT-MIN -- MICRO-TRANSFER FLOOR.
016100*****************************************************************
016200 0400-CHECK-AMOUNT-MIN.
016300     IF LS-AMOUNT LESS THAN WS-AMOUNT-MIN
016400         SET LS-AMOUNT-IS-INVALID TO TRUE
016500         MOVE "AMOUNT BELOW MIN 1,000 COP" TO LS-ERROR-MSG
016600     ELSE
016700         SET LS-AMOUNT-IS-VALID TO TRUE.
016800 0400-EXIT.
016900     EXIT.
017000*
017100*****************************************************************
017200*    0500-ISSUE-VALIDATION -- ALL FOUR CHECKS PASSED.  BUILD THE
017300*    NEXT VAL- ID AND APPEND A NEW ENTRY TO THE VALIDATION TABLE.
017400*****************************************************************
017500 0500-ISSUE-VALIDATION.
017600     ADD 1 TO WS-VAL-SEQ-CTR.
017700     MOVE WS-VAL-SEQ-CTR TO WS-VAL-ID-SEQ.
017800     MOVE WS-VAL-ID-BUILD TO LS-VAL-ID.
017900     MOVE "TRANSACTION CAN BE PROCESSED" TO LS-ERROR-MSG.
018000     SET LS-AMOUNT-IS-VALID TO TRUE.
018100     PERFORM ADD-TABLE-ENTRY.
018200     MOVE "Validation issued" TO LOGMSG-TEXT.
018300     DISPLAY LOGMSG.
018400 0500-EXIT.
018500     EXIT.
018600*
018700*****************************************************************
018800*    ADD-TABLE-ENTRY -- APPEND THE NEW VALIDATION TO LS-VAL-TABLE
018900*    (MIRRORS FUNDUPSR'S "RECORD DOES NOT EXIST, ADD IT" PATH).
019000*****************************************************************
019100 ADD-TABLE-ENTRY.
019200     IF LS-VAL-COUNT NOT LESS THAN WS-TABLE-FULL-MAX
019300         MOVE "VALIDATION TABLE FULL" TO LOGMSG-TEXT
019400         DISPLAY LOGMSG
019500         GO TO ADD-TABLE-ENTRY-EXIT.
019600     ADD 1 TO LS-VAL-COUNT.
019700     SET LS-VAL-IDX TO LS-VAL-COUNT.
019800     MOVE LS-VAL-ID       TO VAL-ID (LS-VAL-IDX).
019900     MOVE LS-PHONE        TO VAL-PHONE (LS-VAL-IDX).
020000     MOVE LS-AMOUNT       TO VAL-AMOUNT (LS-VAL-IDX).
020100     SET VAL-IS-UNUSED (LS-VAL-IDX) TO TRUE.
020200 ADD-TABLE-ENTRY-EXIT.
020300     EXIT.
