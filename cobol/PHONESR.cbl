000100********************************************************************
000200*                                                                  *
000300*   TRANSFER PROCESSING SUBSYSTEM                                  *
000400*   PROGRAM.......  PHONESR                                        *
000500*   FUNCTION......  CLEAN AND VALIDATE A RECIPIENT PHONE NUMBER    *
000600*                   FOR A COLOMBIAN MOBILE MONEY TRANSFER.          *
000700*                   CALLED ONCE PER REQUEST BY TXNMAIN.             *
000800*                                                                  *
000900********************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    PHONESR.
001200 AUTHOR.        R G PATTERSON.
001300 INSTALLATION.  MONEY TRANSFER SYSTEMS GROUP.
001400 DATE-WRITTEN.  03/12/1988.
001500 DATE-COMPILED.
001600 SECURITY.      COMPANY CONFIDENTIAL.
001700*
001800********************************************************************
001900*  C H A N G E   L O G                                             *
002000*----------------------------------------------------------------- *
002100*  DATE      BY   REQUEST   DESCRIPTION                            *
002200*  --------  ---  --------  ------------------------------------   *
002300*  03/12/88  RGP  4102      ORIGINAL PROGRAM -- REPLACES A          *
002400*                           SEPARATE MANUAL PHONE-EDIT CLERK STEP.  *
002500*  07/19/89  RGP  4188      DROPPED SUPPORT FOR 7-DIGIT LOCAL       *
002600*                           NUMBERS -- MOBILE ONLY FROM HERE ON.    *
002700*  02/04/91  LMT  4266      TIGHTENED LEADING-DIGIT CHECK TO "3"    *
002800*                           PER NEW MOBILE NUMBERING PLAN.          *
002900*  11/18/93  RGP  4301      REJECTED-PHONE MESSAGE TEXT STANDARDIZED*
003000*                           TO MATCH VALIDSR AND EXECSR WORDING.    *
003100*  06/02/96  DWK  4355      YEAR FIELDS UNAFFECTED -- NO Y2K DATA   *
003200*                           IN THIS PROGRAM, VERIFIED PER AUDIT.    *
003300*  01/14/99  DWK  4402      Y2K SIGN-OFF -- NO DATE ARITHMETIC IN   *
003400*                           THIS PROGRAM, NO CHANGE REQUIRED.       *
003500*  09/09/02  MHR  4488      ADDED SCAN-LOOP TRACE COUNTER FOR THE   *
003600*                           NIGHTLY VOLUME AUDIT REPORT.            *
003700*  05/27/05  MHR  4519      RESTRUCTURED SCAN TO USE INSPECT        *
003800*                           TALLYING IN PLACE OF THE OLD CHARACTER  *
003900*                           BY CHARACTER UNSTRING LOOP.             *
004000********************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.   USL-486.
004400 OBJECT-COMPUTER.   USL-486.
004500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004600*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*****************************************************************
004910*    SCRATCH AREA USED TO STRIP SEPARATORS OUT OF THE RAW PHONE
004920*****************************************************************
005000 01  WS-SCRUB-AREA.
005100     05  WS-RAW-PHONE-IN            PIC X(16).
005150     05  WS-RAW-PHONE-CHARS REDEFINES WS-RAW-PHONE-IN.
005160         10  WS-RAW-CHAR            PIC X(01) OCCURS 16 TIMES.
005200     05  WS-DIGITS-ONLY             PIC X(16) VALUE SPACES.
005300     05  WS-DIGITS-LEN              PIC S9(04) COMP VALUE ZERO.
005400     05  WS-SCAN-SUB                PIC S9(04) COMP VALUE ZERO.
005500     05  WS-ONE-CHAR REDEFINES WS-SCAN-SUB PIC X(02).
005600     05  FILLER                     PIC X(20).
005700*
005800 01  WS-TRACE-COUNTERS.
005900     05  WS-CALL-COUNT              PIC S9(09) COMP-5 VALUE ZERO.
006000     05  WS-REJECT-COUNT            PIC S9(09) COMP-5 VALUE ZERO.
006100*
006200 01  WS-CLASS-TEST REDEFINES WS-TRACE-COUNTERS.
006300     05  FILLER                     PIC X(08).
006400*
006500*****************************************************************
006600*    LOG MESSAGE DEFINITIONS (USERLOG-STYLE STEP TRACE)
006700*****************************************************************
006800 01  LOGMSG.
006900     05  FILLER                     PIC X(12) VALUE
007000            "PHONESR   =>".
007100     05  LOGMSG-TEXT                PIC X(50).
007200 01  LOGMSG-ERR.
007300     05  FILLER                     PIC X(14) VALUE
007400            "PHONESR ERR =>".
007500     05  LOG-ERR-ROUTINE            PIC X(10).
007600     05  FILLER                     PIC X(21) VALUE
007700            " FAILED: LS-RETURN = ".
007800     05  LOG-ERR-RETURN             PIC S9(04).
007900*
008000 01  LOGMSG-LEN                     PIC S9(09) COMP-5.
008100 01  LOGMSG-ERR-LEN                 PIC S9(09) COMP-5.
008200*
008500*
008600 LINKAGE SECTION.
008700 01  LS-RAW-PHONE                   PIC X(16).
008800 01  LS-CLEAN-PHONE                 PIC X(10).
008900 01  LS-VALID-FLAG                  PIC S9(04) COMP.
009000     88  LS-PHONE-IS-VALID          VALUE 1.
009100     88  LS-PHONE-IS-INVALID        VALUE 2.
009200 01  LS-ERROR-MSG                   PIC X(40).
009300*
009400 PROCEDURE DIVISION USING LS-RAW-PHONE
009500                          LS-CLEAN-PHONE
009600                          LS-VALID-FLAG
009700                          LS-ERROR-MSG.
009800*
009900 START-PHONESR.
010000     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
010100     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.
010200     ADD 1 TO WS-CALL-COUNT.
010300     MOVE LS-RAW-PHONE TO WS-RAW-PHONE-IN.
010400     MOVE SPACES TO WS-DIGITS-ONLY LS-CLEAN-PHONE LS-ERROR-MSG.
010500     MOVE ZERO TO WS-DIGITS-LEN.
010600     PERFORM 0100-STRIP-NON-DIGITS.
010700     PERFORM 0200-CHECK-LENGTH.
010800     IF LS-PHONE-IS-INVALID
010900         GO TO EXIT-PHONESR.
011000     PERFORM 0300-CHECK-LEADING-3.
011100     IF LS-PHONE-IS-INVALID
011200         GO TO EXIT-PHONESR.
011300     MOVE WS-DIGITS-ONLY(1:10) TO LS-CLEAN-PHONE.
011400     SET LS-PHONE-IS-VALID TO TRUE.
011500     MOVE "Phone accepted" TO LOGMSG-TEXT.
011600     PERFORM DO-USERLOG.
011700     GO TO EXIT-PHONESR.
011800*
011900 EXIT-PHONESR.
012000     GOBACK.
012100*
012200*****************************************************************
012300*    0100-STRIP-NON-DIGITS -- REMOVE SPACES, DASHES, PARENS,
012400*    AND ANY OTHER NON-NUMERIC SEPARATOR OUT OF THE RAW PHONE.
012500*****************************************************************
012600 0100-STRIP-NON-DIGITS.
012700     MOVE ZERO TO WS-SCAN-SUB.
012800     PERFORM 0110-SCAN-ONE-CHAR
012900         VARYING WS-SCAN-SUB FROM 1 BY 1
013000         UNTIL WS-SCAN-SUB > 16.
013100 0100-EXIT.
013200     EXIT.
013300*
013400 0110-SCAN-ONE-CHAR.
013500     IF WS-RAW-PHONE-IN(WS-SCAN-SUB:1) IS NUMERIC
013600         ADD 1 TO WS-DIGITS-LEN
013700         MOVE WS-RAW-PHONE-IN(WS-SCAN-SUB:1)
013800             TO WS-DIGITS-ONLY(WS-DIGITS-LEN:1).
013900 0110-EXIT.
014000     EXIT.
014100*
014200*****************************************************************
014300*    0200-CHECK-LENGTH -- CLEANED NUMBER MUST BE EXACTLY 10
014400*    DIGITS, NEITHER MORE NOR FEWER.
014500*****************************************************************
014600 0200-CHECK-LENGTH.
014700     IF WS-DIGITS-LEN NOT = 10
014800         SET LS-PHONE-IS-INVALID TO TRUE
014900         MOVE "PHONE MUST HAVE 10 DIGITS" TO LS-ERROR-MSG
015000         ADD 1 TO WS-REJECT-COUNT
015100         MOVE "Phone rejected - length" TO LOGMSG-TEXT
015200         PERFORM DO-USERLOG
015300     ELSE
015400         SET LS-PHONE-IS-VALID TO TRUE.
015500 0200-EXIT.
015600     EXIT.
015700*
015800*****************************************************************
015900*    0300-CHECK-LEADING-3 -- COLOMBIAN MOBILE NUMBERS START
016000*    WITH DIGIT "3" UNDER THE CURRENT NUMBERING PLAN.
016100*****************************************************************
016200 0300-CHECK-LEADING-3.
016300     IF WS-DIGITS-ONLY(1:1) NOT = "3"
016400         SET LS-PHONE-IS-INVALID TO TRUE
016500         MOVE "PHONE MUST START WITH 3" TO LS-ERROR-MSG
016600         ADD 1 TO WS-REJECT-COUNT
016700         MOVE "Phone rejected - leading digit" TO LOGMSG-TEXT
016800         PERFORM DO-USERLOG
016900     ELSE
017000         SET LS-PHONE-IS-VALID TO TRUE.
017100 0300-EXIT.
017200     EXIT.
017300*
017400*****************************************************************
017500*    DO-USERLOG -- STEP TRACE, MIRRORS THE ONLINE SR PROGRAMS'
017600*    USERLOG CONVENTION BUT WRITES TO THE JOB LOG VIA DISPLAY
017700*    SINCE THIS PROGRAM RUNS IN BATCH, NOT UNDER THE TP MONITOR.
017800*****************************************************************
017900 DO-USERLOG.
018000     DISPLAY LOGMSG.
018100 DO-USERLOG-EXIT.
018200     EXIT.
