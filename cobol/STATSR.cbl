000100********************************************************************
000200*                                                                  *
000300*   TRANSFER PROCESSING SUBSYSTEM                                  *
000400*   PROGRAM.......  STATSR                                        *
000500*   FUNCTION......  LOOK UP A PROCESSED TRANSACTION BY ID IN THE   *
000600*                   RUN'S IN-MEMORY LEDGER TABLE AND RETURN ITS    *
000700*                   STORED FIELDS, OR "NOT FOUND".  CALLED BY      *
000800*                   TXNMAIN IMMEDIATELY AFTER EACH LEDGER WRITE    *
000900*                   AS A WRITE-VERIFY STEP, THE SAME WAY FUNDPR    *
001000*                   USED TO CALL FUNDPRSR TO RE-READ A QUOTE.      *
001100*                                                                  *
001200********************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    STATSR.
001500 AUTHOR.        R G PATTERSON.
001600 INSTALLATION.  MONEY TRANSFER SYSTEMS GROUP.
001700 DATE-WRITTEN.  04/11/1988.
001800 DATE-COMPILED.
001900 SECURITY.      COMPANY CONFIDENTIAL.
002000*
002100********************************************************************
002200*  C H A N G E   L O G                                             *
002300*----------------------------------------------------------------- *
002400*  DATE      BY   REQUEST   DESCRIPTION                            *
002500*  --------  ---  --------  ------------------------------------   *
002600*  04/11/88  RGP  4105      ORIGINAL PROGRAM.                      *
002700*  06/02/96  DWK  4355      YEAR FIELDS UNAFFECTED -- NO Y2K DATA   *
002800*                           IN THIS PROGRAM, VERIFIED PER AUDIT.    *
002900*  01/14/99  DWK  4402      Y2K SIGN-OFF -- NO DATE ARITHMETIC IN   *
003000*                           THIS PROGRAM, NO CHANGE REQUIRED.       *
003100*  09/09/02  MHR  4488      BLANK TRANSACTION ID NOW SHORT-CIRCUITS *
003200*                           STRAIGHT TO NOT-FOUND WITHOUT SCANNING  *
003300*                           THE TABLE, PER THE HELP-DESK REQUEST.   *
003400********************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   USL-486.
003800 OBJECT-COMPUTER.   USL-486.
003900 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004000*
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  LOGMSG.
004400     05  FILLER                     PIC X(12) VALUE
004500            "STATSR    =>".
004600     05  LOGMSG-TEXT                PIC X(50).
004700 01  LOGMSG-LEN                     PIC S9(09) COMP-5.
004800*
004810*****************************************************************
004820*    SCAN-TRACE COUNTERS FOR THE NIGHTLY VOLUME AUDIT REPORT.
004830*****************************************************************
004840 01  WS-SCAN-TRACE.
004850     05  WS-SCAN-COUNT              PIC S9(09) COMP-5 VALUE ZERO.
004860     05  WS-FOUND-COUNT             PIC S9(09) COMP-5 VALUE ZERO.
004870 01  WS-SCAN-TRACE-X REDEFINES WS-SCAN-TRACE.
004880     05  FILLER                     PIC X(08).
004890*
004900 77  REC-FOUND                      PIC S9(09) COMP-5 VALUE 1.
005000 77  REC-NOT-FOUND                  PIC S9(09) COMP-5 VALUE 2.
005100*
005200 LINKAGE SECTION.
005300 01  LS-LOOKUP-ID                   PIC X(16).
005310 01  LS-LOOKUP-ID-CHARS REDEFINES LS-LOOKUP-ID.
005320     05  LS-LOOKUP-CHAR             PIC X(01) OCCURS 16 TIMES.
005400 01  LS-FOUND-FLAG                  PIC S9(09) COMP-5.
005500 01  LS-LEDGER-COUNT                PIC S9(09) COMP-5.
005600 01  LS-LEDGER-TABLE.
005700     COPY TXNLED REPLACING ==01  TXN-LEDGER-REC==
005800                          BY ==03  LEDGER-ENTRY OCCURS 2000 TIMES
005900                              INDEXED BY LS-LEDGER-IDX==.
006000 01  LS-FOUND-LEDGER-REC            PIC X(128).
006010 01  LS-FOUND-LEDGER-VIEW REDEFINES LS-FOUND-LEDGER-REC.
006020     05  LS-FOUND-TXN-ID            PIC X(16).
006030     05  FILLER                     PIC X(112).
006100*
006200 PROCEDURE DIVISION USING LS-LOOKUP-ID
006300                          LS-FOUND-FLAG
006400                          LS-LEDGER-COUNT
006500                          LS-LEDGER-TABLE
006600                          LS-FOUND-LEDGER-REC.
006700*
006800 START-STATSR.
006900     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
006950     ADD 1 TO WS-SCAN-COUNT.
007000     MOVE SPACES TO LS-FOUND-LEDGER-REC.
007100     SET LS-FOUND-FLAG TO REC-NOT-FOUND.
007200     IF LS-LOOKUP-ID = SPACES
007300         MOVE "TRANSACTION NOT FOUND - BLANK ID" TO LOGMSG-TEXT
007400         DISPLAY LOGMSG
007500         GO TO EXIT-STATSR.
007600     PERFORM 0100-SEARCH-LEDGER-TABLE.
007700     IF LS-FOUND-FLAG = REC-FOUND
007710         ADD 1 TO WS-FOUND-COUNT
007800         MOVE "Transaction found" TO LOGMSG-TEXT
007900     ELSE
008000         MOVE "TRANSACTION NOT FOUND" TO LOGMSG-TEXT.
008100     DISPLAY LOGMSG.
008200*
008300 EXIT-STATSR.
008400     GOBACK.
008500*
008600*****************************************************************
008700*    0100-SEARCH-LEDGER-TABLE -- SEQUENTIAL SEARCH, OLDEST TO
008800*    NEWEST, OF THIS RUN'S PROCESSED TRANSACTIONS.
008900*****************************************************************
009000 0100-SEARCH-LEDGER-TABLE.
009100     PERFORM 0110-CHECK-ONE-LEDGER-ENTRY
009200         VARYING LS-LEDGER-IDX FROM 1 BY 1
009300         UNTIL LS-LEDGER-IDX > LS-LEDGER-COUNT
009400             OR LS-FOUND-FLAG = REC-FOUND.
009500 0100-EXIT.
009600     EXIT.
009700*
009800 0110-CHECK-ONE-LEDGER-ENTRY.
009900     IF TXN-ID (LS-LEDGER-IDX) = LS-LOOKUP-ID
010000         SET LS-FOUND-FLAG TO REC-FOUND
010100         MOVE LEDGER-ENTRY (LS-LEDGER-IDX) TO LS-FOUND-LEDGER-REC.
010200 0110-EXIT.
010300     EXIT.
