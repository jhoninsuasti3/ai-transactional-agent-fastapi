000100********************************************************* TXNREQ
000200*
000300*    TXNREQ  --  TRANSFER-REQUEST RECORD LAYOUT
000400*    ONE RECORD PER REQUESTED MONEY TRANSFER, FIXED LENGTH 80.
000500*    READ SEQUENTIALLY BY TXNMAIN FROM TRANSFER-REQ.
000600*
000700*    88-11-02  TXDEV     ORIGINAL LAYOUT.
000800*    04-03-15  RGP  REQ 4471  ADDED REQ-OUTCOME-CODE, REPLACES
000900*                            THE OLD RANDOM-DRAW SIMULATOR.
001000*
001100********************************************************* TXNREQ
001200 01  TXN-REQUEST-REC.
001300     05  REQ-ID                      PIC X(08).
001400     05  REQ-USER-ID                 PIC X(12).
001500     05  REQ-RAW-PHONE               PIC X(16).
001600     05  REQ-AMOUNT                  PIC 9(09)V99.
001700     05  REQ-REPLY-TEXT              PIC X(30).
001800     05  REQ-OUTCOME-CODE            PIC X(01).
001900         88  REQ-OUTCOME-COMPLETED   VALUE "C" " ".
002000         88  REQ-OUTCOME-PENDING     VALUE "P".
002100         88  REQ-OUTCOME-FAILED      VALUE "F".
002200     05  FILLER                      PIC X(02).
