000100********************************************************************
000200*                                                                  *
000300*   TRANSFER PROCESSING SUBSYSTEM                                  *
000400*   PROGRAM.......  EXECSR                                         *
000500*   FUNCTION......  EXECUTE A VALIDATED, CONFIRMED TRANSFER.       *
000600*                   CHECKS THE VALIDATION ID AGAINST THE           *
000700*                   VALIDATION TABLE, CONSUMES IT, ASSIGNS A       *
000800*                   TRANSACTION ID, AND SETS THE FINAL STATUS.     *
000900*                   CALLED ONCE PER REQUEST BY TXNMAIN, AFTER      *
001000*                   CONFSR HAS CONFIRMED THE REPLY.                *
001100*                                                                  *
001200********************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    EXECSR.
001500 AUTHOR.        R G PATTERSON.
001600 INSTALLATION.  MONEY TRANSFER SYSTEMS GROUP.
001700 DATE-WRITTEN.  03/25/1988.
001800 DATE-COMPILED.
001900 SECURITY.      COMPANY CONFIDENTIAL.
002000*
002100********************************************************************
002200*  C H A N G E   L O G                                             *
002300*----------------------------------------------------------------- *
002400*  DATE      BY   REQUEST   DESCRIPTION                            *
002500*  --------  ---  --------  ------------------------------------   *
002600*  03/25/88  RGP  4104      ORIGINAL PROGRAM.                      *
002700*  09/02/90  RGP  4241      ADDED DATA-DOES-NOT-MATCH CHECK AFTER  *
002800*                           THE AUDITORS FOUND A REPLAY CASE IN     *
002900*                           THE PILOT RUN.                         *
003000*  02/04/91  LMT  4266      NOW CALLS LIFESR TO SETTLE A PENDING    *
003100*                           OUTCOME TO COMPLETED WITHIN THE SAME    *
003200*                           RUN INSTEAD OF LEAVING IT PENDING.      *
003300*  06/02/96  DWK  4355      YEAR FIELDS UNAFFECTED -- NO Y2K DATA   *
003400*                           IN THIS PROGRAM, VERIFIED PER AUDIT.    *
003500*  01/14/99  DWK  4402      Y2K SIGN-OFF -- TXN-SEQ-CTR IS A RUN    *
003600*                           COUNTER, NOT A DATE, NO CHANGE.         *
003700*  09/09/02  MHR  4488      "PAYMENT DECLINED" WORDING STANDARDIZED *
003800*                           TO MATCH THE RECIPIENT-BANK RETURN      *
003900*                           CODE TABLE.                            *
004000********************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.   USL-486.
004400 OBJECT-COMPUTER.   USL-486.
004500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004600*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*****************************************************************
005000*    RUN-LIFE TRANSACTION-ID SEQUENCE COUNTER.
005100*****************************************************************
005200 01  WS-TXN-SEQ-CTR                 PIC S9(12) COMP-5 VALUE ZERO.
005250 01  WS-TXN-SEQ-CTR-X REDEFINES WS-TXN-SEQ-CTR PIC X(08).
005300 01  WS-TXN-ID-BUILD.
005400     05  FILLER                     PIC X(04) VALUE "TXN-".
005500     05  WS-TXN-ID-SEQ              PIC 9(12).
005600 01  WS-TXN-ID-NUMERIC REDEFINES WS-TXN-ID-BUILD.
005700     05  FILLER                     PIC X(04).
005800     05  FILLER                     PIC 9(12).
005900*
006000 01  WS-ENTRY-FOUND-SW              PIC X(01) VALUE "N".
006100     88  WS-ENTRY-WAS-FOUND         VALUE "Y".
006200     88  WS-ENTRY-NOT-FOUND         VALUE "N".
006300*
006400 01  WS-ROUNDED-AMOUNT              PIC 9(09)V99.
006500 01  WS-ROUNDED-AMOUNT-X REDEFINES WS-ROUNDED-AMOUNT.
006600     05  FILLER                     PIC X(11).
006650 01  WS-FORMATTED-AMOUNT            PIC X(20).
006700*
006800*****************************************************************
006900*    LOG MESSAGE DEFINITIONS
007000*****************************************************************
007100 01  LOGMSG.
007200     05  FILLER                     PIC X(12) VALUE
007300            "EXECSR    =>".
007400     05  LOGMSG-TEXT                PIC X(50).
007500 01  LOGMSG-LEN                     PIC S9(09) COMP-5.
007600*
007900*
008000 LINKAGE SECTION.
008100 01  LS-VAL-ID                      PIC X(16).
008200 01  LS-REQ-PHONE                   PIC X(10).
008300 01  LS-REQ-AMOUNT                  PIC 9(09)V99.
008400 01  LS-OUTCOME-CODE                PIC X(01).
008500 01  LS-TXN-ID                      PIC X(16).
008600 01  LS-TXN-STATUS                  PIC X(09).
008700 01  LS-ERROR-MSG                   PIC X(40).
008800 01  LS-EXEC-FLAG                   PIC S9(04) COMP.
008900     88  LS-EXEC-IS-OK              VALUE 1.
009000     88  LS-EXEC-IS-FAILED          VALUE 2.
009100 01  LS-VAL-COUNT                   PIC S9(09) COMP-5.
009200 01  LS-VAL-TABLE.
009300     COPY VALENT REPLACING ==VAL-ENTRY==
009400                          BY ==VAL-ENTRY OCCURS 2000 TIMES
009500                              INDEXED BY LS-VAL-IDX==.
009600*
009700 PROCEDURE DIVISION USING LS-VAL-ID
009800                          LS-REQ-PHONE
009900                          LS-REQ-AMOUNT
010000                          LS-OUTCOME-CODE
010100                          LS-TXN-ID
010200                          LS-TXN-STATUS
010300                          LS-ERROR-MSG
010400                          LS-EXEC-FLAG
010500                          LS-VAL-COUNT
010600                          LS-VAL-TABLE.
010700*
010800 START-EXECSR.
010900     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
011000     MOVE SPACES TO LS-TXN-ID LS-TXN-STATUS LS-ERROR-MSG.
011100     PERFORM 0100-FIND-VALIDATION-ENTRY.
011200     IF WS-ENTRY-NOT-FOUND
011300         SET LS-EXEC-IS-FAILED TO TRUE
011400         MOVE "INVALID VALIDATION ID" TO LS-ERROR-MSG
011500         MOVE "FAILED" TO LS-TXN-STATUS
011600         GO TO EXIT-EXECSR.
011700     PERFORM 0200-CHECK-DATA-MATCH.
011800     IF LS-EXEC-IS-FAILED
011900         MOVE "FAILED" TO LS-TXN-STATUS
012000         GO TO EXIT-EXECSR.
012100     PERFORM 0300-MARK-ENTRY-USED.
012200     PERFORM 0400-ASSIGN-TXN-ID.
012300     PERFORM 0500-SET-STATUS-FROM-OUTCOME.
012400     SET LS-EXEC-IS-OK TO TRUE.
012500*
012600 EXIT-EXECSR.
012700     GOBACK.
012800*
012900*****************************************************************
013000*    0100-FIND-VALIDATION-ENTRY -- SEQUENTIAL SEARCH OF THE
013100*    VALIDATION TABLE FOR AN UNUSED ENTRY MATCHING LS-VAL-ID.
013200*****************************************************************
013300 0100-FIND-VALIDATION-ENTRY.
013400     SET WS-ENTRY-NOT-FOUND TO TRUE.
013500     SET LS-VAL-IDX TO 1.
013600     PERFORM 0110-CHECK-ONE-ENTRY
013700         VARYING LS-VAL-IDX FROM 1 BY 1
013800         UNTIL LS-VAL-IDX > LS-VAL-COUNT OR WS-ENTRY-WAS-FOUND.
013900 0100-EXIT.
014000     EXIT.
014100*
014200 0110-CHECK-ONE-ENTRY.
014300     IF VAL-ID (LS-VAL-IDX) = LS-VAL-ID
014400             AND VAL-IS-UNUSED (LS-VAL-IDX)
014500         SET WS-ENTRY-WAS-FOUND TO TRUE.
014600 0110-EXIT.
014700     EXIT.
014800*
014900*****************************************************************
015000*    0200-CHECK-DATA-MATCH -- THE REQUEST'S PHONE AND AMOUNT
015100*    MUST EQUAL WHAT WAS VALIDATED.  WITHIN ONE RECORD THEY
015200*    ALWAYS WILL, BUT THE CHECK IS PART OF THE CONTRACT.
015300*****************************************************************
015400 0200-CHECK-DATA-MATCH.
015500     IF VAL-PHONE (LS-VAL-IDX) NOT = LS-REQ-PHONE
015600             OR VAL-AMOUNT (LS-VAL-IDX) NOT = LS-REQ-AMOUNT
015700         SET LS-EXEC-IS-FAILED TO TRUE
015800         MOVE "DATA DOES NOT MATCH VALIDATION" TO LS-ERROR-MSG
016000     ELSE
016100         SET LS-EXEC-IS-OK TO TRUE.
016200 0200-EXIT.
016300     EXIT.
016400*
016500*****************************************************************
016600*    0300-MARK-ENTRY-USED -- ONE-TIME USE: A CONSUMED VALIDATION
016700*    ID CAN NEVER EXECUTE A SECOND TRANSACTION.
016800*****************************************************************
016900 0300-MARK-ENTRY-USED.
017000     SET VAL-IS-USED (LS-VAL-IDX) TO TRUE.
017100 0300-EXIT.
017200     EXIT.
017300*
017400*****************************************************************
017500*    0400-ASSIGN-TXN-ID -- NEXT TXN- SEQUENCE NUMBER.
017600*****************************************************************
017700 0400-ASSIGN-TXN-ID.
017800     ADD 1 TO WS-TXN-SEQ-CTR.
017900     MOVE WS-TXN-SEQ-CTR TO WS-TXN-ID-SEQ.
018000     MOVE WS-TXN-ID-BUILD TO LS-TXN-ID.
018100 0400-EXIT.
018200     EXIT.
018300*
018400*****************************************************************
018500*    0500-SET-STATUS-FROM-OUTCOME -- REQ-OUTCOME-CODE DRIVES
018600*    THE SIMULATED BANK RESPONSE.  A "P" OUTCOME IS SETTLED TO
018700*    COMPLETED WITHIN THE SAME RUN BY LIFESR (MIRRORS THE
018800*    DEFERRED-COMPLETION CALLBACK THE ONLINE SYSTEM RECEIVES
018900*    FROM THE RECIPIENT'S BANK LATER THE SAME DAY).
019000*****************************************************************
019100 0500-SET-STATUS-FROM-OUTCOME.
019200     MOVE LS-REQ-AMOUNT TO WS-ROUNDED-AMOUNT.
019300     IF LS-OUTCOME-CODE = "F"
019400         MOVE "FAILED" TO LS-TXN-STATUS
019500         MOVE "Payment declined by recipient's bank"
019600             TO LS-ERROR-MSG
019700     ELSE
019800         IF LS-OUTCOME-CODE = "P"
019900             MOVE "PENDING" TO LS-TXN-STATUS
020000             CALL "LIFESR" USING LS-TXN-STATUS
020100                                 LS-ERROR-MSG
020200                                 WS-ROUNDED-AMOUNT
020250                                 WS-FORMATTED-AMOUNT
020300         ELSE
020400             MOVE "COMPLETED" TO LS-TXN-STATUS
020500             MOVE SPACES TO LS-ERROR-MSG.
020600     MOVE "Execution completed" TO LOGMSG-TEXT.
020700     DISPLAY LOGMSG.
020750     IF WS-FORMATTED-AMOUNT NOT = SPACES
020760         MOVE "Settled pending -" TO LOGMSG-TEXT
020770         DISPLAY LOGMSG
020780         DISPLAY WS-FORMATTED-AMOUNT.
020800 0500-EXIT.
020900     EXIT.
